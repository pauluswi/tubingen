000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECXSORT.
000300 AUTHOR.        R F MATTHEWS.
000400 INSTALLATION.  BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  PROGRAM USED TO SORT ONE RECONCILIATION TRANSACTION TABLE    *
001000*  IN PLACE, ASCENDING BY TIMESTAMP.  CALLED TWICE BY RECONCIL  *
001100*  -- ONCE FOR THE SOURCE-A TABLE, ONCE FOR THE SOURCE-B TABLE  *
001200*  -- AFTER EACH TABLE IS LOADED FROM ITS INPUT FILE.  THE TWO  *
001300*  SIDES ARE SORTED SEPARATELY SO THE TWO-CURSOR MATCH LOOP IN  *
001400*  RECONCIL (300-MATCH-LOOP) CAN WALK BOTH TABLES IN ASCENDING  *
001500*  TIMESTAMP ORDER.                                             *
001600*                                                                *
001700*  USES A STRAIGHT INSERTION SORT -- SIMPLE, STABLE (TIES KEEP  *
001800*  THEIR ORIGINAL RELATIVE ORDER, WHICH RECONCIL'S ADVANCE      *
001900*  RULE R4 DEPENDS ON), AND FAST ENOUGH FOR THE TABLE SIZES     *
002000*  SEEN IN AN OVERNIGHT RECON RUN (REQ 6031).  IF VOLUMES EVER  *
002100*  OUTGROW A STRAIGHT INSERTION SORT, REPLACE THE BODY OF       *
002200*  100-SORT-THE-TABLE ONLY -- THE LINKAGE TO RECONCIL STAYS     *
002300*  THE SAME.                                                    *
002400*                                                                *
002500*  LINKAGE:                                                     *
002600*       1: LK-SORT-COUNT   (NUMBER OF ROWS ACTUALLY IN USE)     *
002700*       2: LK-SORT-TABLE   (THE TABLE ITSELF, PASSED AND        *
002800*                           RE-ORDERED IN PLACE)                *
002900*                                                                *
003000*  CHANGE LOG                                                   *
003100*  ----------------------------------------------------------- *
003200*  09/14/89  RFM  9912  ORIGINAL SORT SUBROUTINE, RECON PHASE 1 *
003300*  06/22/98  JLT  9987  Y2K -- TIMESTAMP COMPARE IS NOW 4-DIGIT *
003400*                       YEAR END TO END, NO WINDOWING NEEDED    *
003500*  02/03/01  DRK  4471  WIDENED LK-ROW-ID TO X(20)              *
003600*  08/19/09  RFM  6031  RAISED OCCURS LIMIT 2000 TO 5000        *
003700*  03/02/13  MHS  7204  ADDED WS-SWAPS-CTR FOR TUNING DIAGS     *
003800*  04/05/18  MHS  8102  ADDED WS-SWAP-OCCURRED-SW AND A SYSOUT  *
003900*                       STATS LINE AT 100-SHOW-STATS SO OPS CAN *
004000*                       TELL A ZERO-SWAP NIGHT FROM A SORT THAT *
004100*                       NEVER RAN                               *
004200*  11/12/19  RFM  8240  SYSOUT STATS LINE NOW ALSO SHOWS THE    *
004300*                       DATE PORTION OF THE FIRST/LAST ROW AND  *
004400*                       OF THE LAST ROW HELD, VIA THE NEW       *
004500*                       WS-HOLD-ROW-ALT / LK-SORT-TABLE-ALT     *
004600*                       DATE-TIME VIEWS, SO OPS CAN SPOT-CHECK  *
004700*                       THE RUN'S DATE SPAN WITHOUT A DUMP      *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600 01  WS-SORT-SUBSCRIPTS.
005700     05  WS-OUTER-SUB              PIC S9(4) COMP VALUE ZERO.
005800     05  WS-INNER-SUB              PIC S9(4) COMP VALUE ZERO.
005900     05  WS-INSERT-AT              PIC S9(4) COMP VALUE ZERO.
006000
006100*    WS-SWAPS-CTR-ALT (COMP-3) IS THE VIEW DISPLAYED IN THE
006200*    100-SHOW-STATS SYSOUT LINE BELOW -- THE JOB LOG HAS SHOWN A
006300*    STRAY SIGN OVERPUNCH ON PLAIN COMP COUNTERS ON SOME SYSOUT
006400*    VIEWERS (REQ 8102); THE PACKED VIEW PRINTS CLEAN.
006500 01  WS-SORT-DIAGNOSTICS.
006600     05  WS-SWAPS-CTR              PIC S9(7) COMP VALUE ZERO.
006700     05  WS-SWAP-OCCURRED-SW       PIC X(03) VALUE 'NO '.
006800         88  SWAP-OCCURRED             VALUE 'YES'.
006900
007000 01  WS-SORT-DIAGNOSTICS-ALT REDEFINES WS-SORT-DIAGNOSTICS.
007100     05  WS-SWAPS-CTR-ALT          PIC S9(7) COMP-3.
007200     05  FILLER                    PIC X(03).
007300
007400 01  WS-HOLD-ROW.
007500     05  WS-HOLD-ID                PIC X(20).
007600     05  WS-HOLD-AMOUNT            PIC S9(9)V99.
007700     05  WS-HOLD-TIMESTAMP         PIC 9(14).
007800     05  WS-HOLD-RAW-PAYLOAD       PIC X(80).
007900
008000*    SPLIT DATE/TIME VIEW OF THE HOLD ROW -- READ BY
008100*    100-SHOW-STATS SO THE SYSOUT STATS LINE CAN REPORT THE DATE
008200*    PORTION OF THE LAST ROW THE INSERTION LOOP HELD, WITHOUT
008300*    PRINTING THE TIME-OF-DAY DIGITS THE CONTROL DESK DOES NOT
008400*    CARE ABOUT.
008500 01  WS-HOLD-ROW-ALT REDEFINES WS-HOLD-ROW.
008600     05  WS-HOLD-ID-DT             PIC X(20).
008700     05  WS-HOLD-AMOUNT-DT         PIC S9(9)V99.
008800     05  WS-HOLD-TS-DATE-DT        PIC 9(08).
008900     05  WS-HOLD-TS-TIME-DT        PIC 9(06).
009000     05  WS-HOLD-RAW-PAYLOAD-DT    PIC X(80).
009100
009200 LINKAGE SECTION.
009300
009400 01  LK-SORT-COUNT                 PIC S9(4) COMP.
009500
009600 01  LK-SORT-TABLE.
009700     05  LK-SORT-ROW OCCURS 5000 TIMES.
009800         10  LK-ROW-ID             PIC X(20).
009900         10  LK-ROW-AMOUNT         PIC S9(9)V99.
010000         10  LK-ROW-TIMESTAMP      PIC 9(14).
010100         10  LK-ROW-RAW-PAYLOAD    PIC X(80).
010200     05  FILLER                    PIC X(04).
010300
010400*    SPLIT DATE/TIME VIEW OF THE SORTED TABLE -- READ BY
010500*    100-SHOW-STATS TO PRINT THE DATE PORTION OF THE FIRST AND
010600*    LAST ROW IN THE NOW-SORTED TABLE, SO OPS CAN SPOT-CHECK THE
010700*    RUN'S DATE SPAN AGAINST THE EXPECTED BUSINESS DATE WITHOUT
010800*    A DUMP.
010900 01  LK-SORT-TABLE-ALT REDEFINES LK-SORT-TABLE.
011000     05  LK-SORT-ROW-DT OCCURS 5000 TIMES.
011100         10  LK-ROW-ID-DT          PIC X(20).
011200         10  LK-ROW-AMOUNT-DT      PIC S9(9)V99.
011300         10  LK-ROW-TS-DATE-DT     PIC 9(08).
011400         10  LK-ROW-TS-TIME-DT     PIC 9(06).
011500         10  LK-ROW-RAW-PAYLOAD-DT PIC X(80).
011600     05  FILLER                    PIC X(04).
011700
011800 PROCEDURE DIVISION USING LK-SORT-COUNT, LK-SORT-TABLE.
011900
012000 000-MAINLINE.
012100     PERFORM 100-SORT-THE-TABLE THRU 100-EXIT.
012200     GOBACK.
012300
012400 100-SORT-THE-TABLE.
012500*    STRAIGHT INSERTION SORT, ASCENDING BY LK-ROW-TIMESTAMP.
012600*    WS-OUTER-SUB WALKS THE TABLE FROM THE SECOND ROW ON; EACH
012700*    ROW IS HELD ASIDE AND SLID BACK OVER ANY ROWS AHEAD OF IT
012800*    THAT COMPARE GREATER, STOPPING AS SOON AS ONE DOES NOT --
012900*    EQUAL TIMESTAMPS NEVER SHIFT, SO ORIGINAL ORDER HOLDS.
013000     IF LK-SORT-COUNT < 2
013100        GO TO 100-BYPASSED.
013200     MOVE 2 TO WS-OUTER-SUB.
013300     PERFORM 110-INSERT-ONE-ROW THRU 110-EXIT
013400         UNTIL WS-OUTER-SUB > LK-SORT-COUNT.
013500     GO TO 100-SHOW-STATS.
013600 100-BYPASSED.
013700     DISPLAY 'RECXSORT -- FEWER THAN 2 ROWS, SORT BYPASSED.'
013800             UPON CONSOLE.
013900     GO TO 100-EXIT.
014000 100-SHOW-STATS.
014100*    STATS LINE FOR THE JOB LOG -- SEE CHANGE LOG 8102/8240.
014200     DISPLAY 'RECXSORT -- ROWS SORTED....: ' LK-SORT-COUNT
014300             '  SWAPS MADE: ' WS-SWAPS-CTR-ALT UPON CONSOLE.
014400     IF SWAP-OCCURRED
014500        DISPLAY 'RECXSORT -- TABLE WAS NOT ALREADY IN ORDER.'
014600                UPON CONSOLE
014700     ELSE
014800        DISPLAY 'RECXSORT -- TABLE WAS ALREADY IN ORDER.'
014900                UPON CONSOLE.
015000     DISPLAY 'RECXSORT -- FIRST ROW DATE.: ' LK-ROW-TS-DATE-DT (1)
015100             '  LAST ROW DATE: '
015200             LK-ROW-TS-DATE-DT (LK-SORT-COUNT) UPON CONSOLE.
015300     DISPLAY 'RECXSORT -- LAST ROW HELD, DATE PORTION...: '
015400             WS-HOLD-TS-DATE-DT UPON CONSOLE.
015500 100-EXIT.
015600     EXIT.
015700
015800 110-INSERT-ONE-ROW.
015900     MOVE LK-ROW-ID        (WS-OUTER-SUB) TO WS-HOLD-ID.
016000     MOVE LK-ROW-AMOUNT    (WS-OUTER-SUB) TO WS-HOLD-AMOUNT.
016100     MOVE LK-ROW-TIMESTAMP (WS-OUTER-SUB) TO WS-HOLD-TIMESTAMP.
016200     MOVE LK-ROW-RAW-PAYLOAD (WS-OUTER-SUB)
016300                                          TO WS-HOLD-RAW-PAYLOAD.
016400     MOVE WS-OUTER-SUB TO WS-INNER-SUB.
016500     MOVE WS-OUTER-SUB TO WS-INSERT-AT.
016600     MOVE 'NO ' TO WS-SWAP-OCCURRED-SW.
016700
016800     PERFORM 120-SHIFT-ROW-RIGHT THRU 120-EXIT
016900         UNTIL WS-INNER-SUB < 2
017000         OR    LK-ROW-TIMESTAMP (WS-INNER-SUB - 1)
017100                    NOT > WS-HOLD-TIMESTAMP.
017200
017300     IF WS-INSERT-AT NOT = WS-OUTER-SUB
017400        MOVE WS-HOLD-ID          TO LK-ROW-ID        (WS-INSERT-AT)
017500        MOVE WS-HOLD-AMOUNT      TO LK-ROW-AMOUNT     (WS-INSERT-AT)
017600        MOVE WS-HOLD-TIMESTAMP   TO LK-ROW-TIMESTAMP  (WS-INSERT-AT)
017700        MOVE WS-HOLD-RAW-PAYLOAD TO LK-ROW-RAW-PAYLOAD(WS-INSERT-AT)
017800        ADD +1 TO WS-SWAPS-CTR
017900        MOVE 'YES' TO WS-SWAP-OCCURRED-SW.
018000
018100     ADD +1 TO WS-OUTER-SUB.
018200 110-EXIT.
018300     EXIT.
018400
018500 120-SHIFT-ROW-RIGHT.
018600     MOVE LK-ROW-ID        (WS-INNER-SUB - 1)
018700                                    TO LK-ROW-ID        (WS-INNER-SUB).
018800     MOVE LK-ROW-AMOUNT    (WS-INNER-SUB - 1)
018900                                    TO LK-ROW-AMOUNT    (WS-INNER-SUB).
019000     MOVE LK-ROW-TIMESTAMP (WS-INNER-SUB - 1)
019100                                    TO LK-ROW-TIMESTAMP (WS-INNER-SUB).
019200     MOVE LK-ROW-RAW-PAYLOAD (WS-INNER-SUB - 1)
019300                                 TO LK-ROW-RAW-PAYLOAD (WS-INNER-SUB).
019400     SUBTRACT 1 FROM WS-INNER-SUB.
019500     MOVE WS-INNER-SUB TO WS-INSERT-AT.
019600 120-EXIT.
019700     EXIT.
