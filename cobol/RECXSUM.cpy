000100******************************************************************
000200*                                                                *
000300*   RECXSUM  --  JOB-SUMMARY RECORD LAYOUT                       *
000400*                                                                *
000500*   SINGLE ROW WRITTEN TO JOB-SUMMARY-FILE AT END OF RUN.  THE   *
000600*   FOUR COUNTERS ARE MUTUALLY EXCLUSIVE -- EVERY RCM-RECORD     *
000700*   WRITTEN BY RECONCIL BUMPS EXACTLY ONE OF THEM (SEE           *
000800*   600-TALLY-MATCH-RESULT IN RECONCIL).                        *
000900*                                                                *
001000*   HISTORY                                                     *
001100*   ----------------------------------------------------------- *
001200*   09/14/89  RFM  ORIGINAL COPYBOOK FOR RECON PHASE 1           *
001300******************************************************************
001400 01  JSM-RECORD.
001500     05  JSM-MATCHED-COUNT         PIC 9(07).
001600     05  JSM-MISSING-IN-A-COUNT    PIC 9(07).
001700     05  JSM-MISSING-IN-B-COUNT    PIC 9(07).
001800     05  JSM-AMOUNT-MISMATCH-COUNT PIC 9(07).
001900     05  FILLER                    PIC X(12).
