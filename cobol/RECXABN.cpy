000100******************************************************************
000200*                                                                *
000300*   RECXABN  --  ABEND DIAGNOSTIC BLOCK                          *
000400*                                                                *
000500*   CARRIED BY EVERY RECON COMPILE UNIT SO 999-ABEND-RTN CAN     *
000600*   DISPLAY WHICH PARAGRAPH WAS RUNNING AND WHAT WAS EXPECTED    *
000700*   VS. ACTUAL WHEN A HARD ERROR FORCES A ZERO-DIVIDE ABEND.     *
000800*   PATTERNED ON THE SHOP-STANDARD PARA-NAME/ABEND-REC TRAIL.    *
000900*                                                                *
001000*   HISTORY                                                     *
001100*   ----------------------------------------------------------- *
001200*   09/14/89  RFM  ORIGINAL COPYBOOK FOR RECON PHASE 1           *
001300******************************************************************
001400 01  RECON-ABEND-BLOCK.
001500     05  PARA-NAME                 PIC X(20) VALUE SPACES.
001600     05  ABEND-REASON              PIC X(60) VALUE SPACES.
001700     05  EXPECTED-VAL              PIC X(20) VALUE SPACES.
001800     05  ACTUAL-VAL                PIC X(20) VALUE SPACES.
001900     05  ZERO-VAL                  PIC S9(1) COMP VALUE ZERO.
001950     05  ONE-VAL                   PIC S9(1) COMP VALUE +1.
