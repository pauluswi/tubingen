000100******************************************************************
000200*                                                                *
000300*   RECXMAT  --  RECONCILIATION-MATCH RECORD LAYOUT              *
000400*                                                                *
000500*   ONE ROW PER COMPARISON DECISION MADE BY THE MATCH LOOP IN    *
000600*   RECONCIL (300-MATCH-LOOP AND ITS DRAIN PARAGRAPHS).  WRITTEN *
000700*   TO RECONCILE-RESULTS-FILE IN THE ORDER THE DECISIONS ARE     *
000800*   MADE -- NOT ONE ROW PER INPUT RECORD PAIR.                   *
001000*                                                                *
001100*   RCM-MATCH-TYPE IS ONE OF MATCHED, MISSING-IN-SOURCE-A,       *
001200*   MISSING-IN-SOURCE-B OR AMOUNT-MISMATCH.  RCM-IS-DUPLICATE    *
001300*   IS DECLARED FOR SYMMETRY WITH THE OLD ON-LINE DUPLICATE-     *
001400*   CHECK SCREEN BUT IS NEVER MOVED HERE -- SEE CHANGE LOG IN    *
001450*   RECONCIL FOR REQ 5820.                                       *
001500*                                                                *
001600*   HISTORY                                                     *
001700*   ----------------------------------------------------------- *
001800*   09/14/89  RFM  ORIGINAL COPYBOOK FOR RECON PHASE 1           *
001900*   02/03/01  DRK  WIDENED TXN-A-ID/TXN-B-ID TO X(20)            *
002000******************************************************************
002100 01  RCM-RECORD.
002200     05  RCM-MATCH-TYPE            PIC X(20).
002300         88  RCM-IS-MATCHED            VALUE 'MATCHED'.
002400         88  RCM-IS-MISSING-IN-A       VALUE 'MISSING-IN-SOURCE-A'.
002500         88  RCM-IS-MISSING-IN-B       VALUE 'MISSING-IN-SOURCE-B'.
002600         88  RCM-IS-AMOUNT-MISMATCH    VALUE 'AMOUNT-MISMATCH'.
002700         88  RCM-IS-DUPLICATE          VALUE 'DUPLICATE'.
002800     05  RCM-TXN-A-ID              PIC X(20).
002900     05  RCM-TXN-A-AMOUNT          PIC S9(9)V99.
003000     05  RCM-TXN-A-TIMESTAMP       PIC 9(14).
003100     05  RCM-TXN-B-ID              PIC X(20).
003200     05  RCM-TXN-B-AMOUNT          PIC S9(9)V99.
003300     05  RCM-TXN-B-TIMESTAMP       PIC 9(14).
003400     05  FILLER                    PIC X(10).
