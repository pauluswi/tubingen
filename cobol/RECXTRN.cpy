000100******************************************************************
000200*                                                                *
000300*   RECXTRN  --  TRANSACTION RECORD LAYOUT                      *
000400*                                                                *
000500*   ONE ROW PER TRANSACTION EXTRACTED FROM EITHER THE "A" SIDE  *
000600*   (INTERNAL LEDGER) OR THE "B" SIDE (BANK/CLEARING FEED) OF    *
000700*   THE NIGHTLY RECONCILIATION RUN.  SHARED BY THE SOURCE-A-FILE *
000800*   AND SOURCE-B-FILE FDs IN RECONCIL SO BOTH SIDES ARE READ     *
000900*   WITH IDENTICAL FIELD BOUNDARIES.                             *
001000*                                                                *
001100*   HISTORY                                                     *
001200*   ----------------------------------------------------------- *
001300*   09/14/89  RFM  ORIGINAL COPYBOOK FOR RECON PHASE 1           *
001400*   06/22/98  JLT  Y2K -- TIMESTAMP CARRIES 4-DIGIT YEAR         *
001500*   02/03/01  DRK  WIDENED TRANSACTION-ID TO X(20) PER REQ 4471  *
001600*   11/30/06  MHS  ADDED TXN-RAW-PAYLOAD FOR AUDIT TRACE-BACK    *
001700******************************************************************
001800 01  TXN-RECORD.
001900     05  TXN-SOURCE-CDE            PIC X(01).
002000         88  TXN-SOURCE-IS-A           VALUE 'A'.
002100         88  TXN-SOURCE-IS-B           VALUE 'B'.
002200     05  TXN-ID                    PIC X(20).
002300     05  TXN-AMOUNT                PIC S9(9)V99.
002400     05  TXN-TIMESTAMP.
002500         10  TXN-TS-DATE           PIC 9(08).
002600         10  TXN-TS-TIME           PIC 9(06).
002700     05  TXN-TIMESTAMP-NUM REDEFINES TXN-TIMESTAMP
002800                               PIC 9(14).
002900     05  TXN-RAW-PAYLOAD           PIC X(80).
003000     05  FILLER                    PIC X(04).
