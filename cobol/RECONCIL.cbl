000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECONCIL.
000300 AUTHOR.        R F MATTHEWS.
000400 INSTALLATION.  BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*          NIGHTLY RECONCILIATION OF THE INTERNAL LEDGER EXTRACT
001100*          (SOURCE A) AGAINST THE BANK/CLEARING FEED (SOURCE B).
001200*          TOLERANCES ARE PASSED IN AS RUN PARAMETERS, NOT READ
001300*          FROM A CONTROL FILE.
002800******************************************************************
002900
003000       INPUT FILES           - SOURCE-A-FILE, SOURCE-B-FILE
003100
003200       OUTPUT FILES PRODUCED - RECONCILE-RESULTS-FILE,
003300                               JOB-SUMMARY-FILE
003400
003500       DUMP FILE             - SYSOUT (ABEND TRAIL ONLY)
003600
003700******************************************************************
003800*  CHANGE LOG                                                    *
003900*  ------------------------------------------------------------  *
004000*  09/14/89  RFM  9912  ORIGINAL RECON PHASE 1 DRIVER            *
004100*  03/11/91  RFM  9988  ADDED 330-ADVANCE-ON-NO-MATCH -- FIRST   *
004200*                       CUT SKIPPED THE LOSING SIDE INSTEAD OF   *
004300*                       ADVANCING ITS CURSOR, DROPPING RECORDS   *
004400*  06/22/98  JLT  9987  Y2K -- EPOCH ARITHMETIC NOW CARRIES A    *
004500*                       4-DIGIT YEAR, BASE YEAR STAYS 1970       *
004600*  02/03/01  DRK  4471  WIDENED TRANSACTION-ID TO X(20)          *
004700*  11/30/06  MHS  5820  CONFIRMED DUPLICATE MATCH-TYPE STAYS     *
004800*                       UNUSED PER REQ 5820 -- NO DEDUP LOGIC    *
004900*                       ADDED TO THE MATCH LOOP, BY DESIGN       *
005000*  08/19/09  RFM  6031  RAISED WORK TABLE SIZE 2000 TO 5000      *
005100*  03/02/13  MHS  7204  MOVED TALLY COUNTERS TO COMP WORKING     *
005200*                       STORAGE, FORMAT INTO JSM-RECORD ONLY     *
005300*                       AT WRITE TIME                            *
005400*  07/16/15  RFM  7650  ADDED 999-ABEND-RTN EMPTY-TABLE CHECK    *
005500*                       SO A ZERO-ROW SOURCE FILE DRAINS THE     *
005600*                       OTHER SIDE CLEAN INSTEAD OF ABENDING     *
005700*  04/05/18  MHS  8102  DOCUMENTED THAT R6 (NO DUP DETECTION)    *
005800*                       IS INTENTIONAL DEAD LOGIC, NOT A BUG --  *
005900*                       SEE 310-CHECK-EXACT-ID-MATCH REMARKS     *
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-390.
006500 OBJECT-COMPUTER.   IBM-390.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT SOURCE-A-FILE
007300         ASSIGN TO UT-S-SORCEA
007400         ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT SOURCE-B-FILE
007700         ASSIGN TO UT-S-SORCEB
007800         ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT RECONCILE-RESULTS-FILE
008100         ASSIGN TO UT-S-RCNRSLT
008200         ORGANIZATION IS SEQUENTIAL.
008300
008400     SELECT JOB-SUMMARY-FILE
008500         ASSIGN TO UT-S-JOBSUMM
008600         ORGANIZATION IS SEQUENTIAL.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  SOURCE-A-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SOURCE-A-REC.
009700
009800     COPY RECXTRN
009900         REPLACING ==TXN-RECORD==        BY ==SOURCE-A-REC==
010000                   ==TXN-SOURCE-CDE==    BY ==TXA-SOURCE-CDE==
010100                   ==TXN-SOURCE-IS-A==   BY ==TXA-SOURCE-IS-A==
010200                   ==TXN-SOURCE-IS-B==   BY ==TXA-SOURCE-IS-B==
010300                   ==TXN-ID==            BY ==TXA-ID==
010400                   ==TXN-AMOUNT==        BY ==TXA-AMOUNT==
010500                   ==TXN-TIMESTAMP-NUM== BY ==TXA-TIMESTAMP-NUM==
010600                   ==TXN-TIMESTAMP==     BY ==TXA-TIMESTAMP==
010700                   ==TXN-TS-DATE==       BY ==TXA-TS-DATE==
010800                   ==TXN-TS-TIME==       BY ==TXA-TS-TIME==
010900                   ==TXN-RAW-PAYLOAD==   BY ==TXA-RAW-PAYLOAD==.
011000
011100 FD  SOURCE-B-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 130 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SOURCE-B-REC.
011700
011800     COPY RECXTRN
011900         REPLACING ==TXN-RECORD==        BY ==SOURCE-B-REC==
012000                   ==TXN-SOURCE-CDE==    BY ==TXB-SOURCE-CDE==
012100                   ==TXN-SOURCE-IS-A==   BY ==TXB-SOURCE-IS-A==
012200                   ==TXN-SOURCE-IS-B==   BY ==TXB-SOURCE-IS-B==
012300                   ==TXN-ID==            BY ==TXB-ID==
012400                   ==TXN-AMOUNT==        BY ==TXB-AMOUNT==
012500                   ==TXN-TIMESTAMP-NUM== BY ==TXB-TIMESTAMP-NUM==
012600                   ==TXN-TIMESTAMP==     BY ==TXB-TIMESTAMP==
012700                   ==TXN-TS-DATE==       BY ==TXB-TS-DATE==
012800                   ==TXN-TS-TIME==       BY ==TXB-TS-TIME==
012900                   ==TXN-RAW-PAYLOAD==   BY ==TXB-RAW-PAYLOAD==.
013000
013100 FD  RECONCILE-RESULTS-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 120 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS RCM-RECORD.
013700
013800     COPY RECXMAT.
013900
014000 FD  JOB-SUMMARY-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 40 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS JSM-RECORD.
014600
014700     COPY RECXSUM.
014800
014900 WORKING-STORAGE SECTION.
015000
015100 01  WS-EOF-SWITCHES.
015200     05  WS-EOF-SOURCE-A-SW           PIC X(03) VALUE 'NO '.
015300         88  EOF-SOURCE-A                  VALUE 'YES'.
015400     05  WS-EOF-SOURCE-B-SW           PIC X(03) VALUE 'NO '.
015500         88  EOF-SOURCE-B                  VALUE 'YES'.
015700
015800 01  WS-MATCH-SWITCHES.
015900     05  WS-ID-MATCH-SW               PIC X(03) VALUE 'NO '.
016000         88  ID-MATCH-FOUND                VALUE 'YES'.
016100     05  WS-TOL-MATCH-SW              PIC X(03) VALUE 'NO '.
016200         88  TOL-MATCH-FOUND               VALUE 'YES'.
016400
016500 01  WS-COMPARE-WORK-FIELDS.
016600     05  WS-AMOUNT-DIFF               PIC S9(9)V99 COMP-3.
016700     05  WS-SECONDS-A                 PIC S9(9)   COMP.
016800     05  WS-SECONDS-B                 PIC S9(9)   COMP.
016900     05  WS-SECONDS-DIFF              PIC S9(9)   COMP.
017100
017200 01  WS-JOB-TALLY.
017300     05  WS-MATCHED-CT                PIC S9(7) COMP VALUE ZERO.
017400     05  WS-MISSING-IN-A-CT           PIC S9(7) COMP VALUE ZERO.
017500     05  WS-MISSING-IN-B-CT           PIC S9(7) COMP VALUE ZERO.
017600     05  WS-AMOUNT-MISMATCH-CT        PIC S9(7) COMP VALUE ZERO.
017800
017900*  950-COMPUTE-EPOCH-SECONDS WORK AREA.  BASE YEAR IS 1970.
018500 01  WS-EPOCH-DATE-IN                 PIC 9(08).
018600 01  WS-EPOCH-DATE-IN-R REDEFINES WS-EPOCH-DATE-IN.
018700     05  WS-EPOCH-YEAR                PIC 9(04).
018800     05  WS-EPOCH-MONTH               PIC 9(02).
018900     05  WS-EPOCH-DAY                 PIC 9(02).
019000
019100 01  WS-EPOCH-TIME-IN                 PIC 9(06).
019200 01  WS-EPOCH-TIME-IN-R REDEFINES WS-EPOCH-TIME-IN.
019300     05  WS-EPOCH-HOUR                PIC 9(02).
019400     05  WS-EPOCH-MINUTE              PIC 9(02).
019500     05  WS-EPOCH-SECOND              PIC 9(02).
019600
019700 01  WS-EPOCH-WORK-FIELDS.
019800     05  WS-EPOCH-RESULT              PIC S9(9) COMP.
019900     05  WS-EPOCH-DAY-COUNT           PIC S9(9) COMP.
020000     05  WS-EPOCH-YEARS-ELAPSED       PIC S9(9) COMP.
020100     05  WS-EPOCH-LEAP-CT-Y           PIC S9(9) COMP.
020200     05  WS-EPOCH-LEAP-CT-BASE        PIC S9(9) COMP.
020300     05  WS-EPOCH-LEAP-DIFF           PIC S9(9) COMP.
020400     05  WS-EPOCH-TEMP1               PIC S9(9) COMP.
020500     05  WS-EPOCH-TEMP2               PIC S9(9) COMP.
020600     05  WS-EPOCH-TEMP3               PIC S9(9) COMP.
020800
020900     COPY RECXTAB.
021000     COPY RECXABN.
021100
021200 LINKAGE SECTION.
021300
021400*  RUN PARAMETERS -- PASSED BY THE CALLING JCL STEP / DRIVER.
021700 01  LK-RECON-RUN-PARMS.
021800     05  LK-AMOUNT-TOLERANCE          PIC S9(9)V99 COMP-3.
021900     05  LK-TIMESTAMP-TOLERANCE       PIC S9(9)    COMP.
022100
022200 PROCEDURE DIVISION USING LK-RECON-RUN-PARMS.
022300
022400 000-MAINLINE.
022500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022600     PERFORM 100-LOAD-SOURCE-A-TABLE THRU 100-EXIT.
022700     PERFORM 110-LOAD-SOURCE-B-TABLE THRU 110-EXIT.
022800     PERFORM 200-SORT-SOURCE-A-TABLE THRU 200-EXIT.
022900     PERFORM 210-SORT-SOURCE-B-TABLE THRU 210-EXIT.
023000     MOVE 1 TO TBL-A-CSR.
023100     MOVE 1 TO TBL-B-CSR.
023200     PERFORM 300-MATCH-LOOP THRU 300-EXIT.
023300     PERFORM 770-WRITE-JOB-SUMMARY THRU 770-EXIT.
023400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023500     MOVE ZERO TO RETURN-CODE.
023600     GOBACK.
023700
024200 100-LOAD-SOURCE-A-TABLE.
024300     MOVE ZERO TO TABLE-A-COUNT.
024400     PERFORM 910-READ-SOURCE-A THRU 910-EXIT.
024500     PERFORM 105-ADD-SOURCE-A-ROW THRU 105-EXIT
024600         UNTIL EOF-SOURCE-A.
024700 100-EXIT.
024800     EXIT.
024900
025000 105-ADD-SOURCE-A-ROW.
025100     ADD 1 TO TABLE-A-COUNT.
025200     IF TABLE-A-COUNT > 5000
025300        MOVE '105-ADD-SOURCE-A-ROW' TO PARA-NAME
025400        MOVE 'SOURCE A EXTRACT EXCEEDS 5000-ROW WORK TABLE'
025500                                     TO ABEND-REASON
025600        GO TO 999-ABEND-RTN.
025700     MOVE TXA-ID              TO TBLA-ID         (TABLE-A-COUNT).
025800     MOVE TXA-AMOUNT          TO TBLA-AMOUNT     (TABLE-A-COUNT).
025900     MOVE TXA-TIMESTAMP-NUM   TO TBLA-TIMESTAMP  (TABLE-A-COUNT).
026000     MOVE TXA-RAW-PAYLOAD     TO TBLA-RAW-PAYLOAD(TABLE-A-COUNT).
026100     PERFORM 910-READ-SOURCE-A THRU 910-EXIT.
026200 105-EXIT.
026300     EXIT.
026400
026500 110-LOAD-SOURCE-B-TABLE.
026600     MOVE ZERO TO TABLE-B-COUNT.
026700     PERFORM 920-READ-SOURCE-B THRU 920-EXIT.
026800     PERFORM 115-ADD-SOURCE-B-ROW THRU 115-EXIT
026900         UNTIL EOF-SOURCE-B.
027000 110-EXIT.
027100     EXIT.
027200
027300 115-ADD-SOURCE-B-ROW.
027400     ADD 1 TO TABLE-B-COUNT.
027500     IF TABLE-B-COUNT > 5000
027600        MOVE '115-ADD-SOURCE-B-ROW' TO PARA-NAME
027700        MOVE 'SOURCE B EXTRACT EXCEEDS 5000-ROW WORK TABLE'
027800                                     TO ABEND-REASON
027900        GO TO 999-ABEND-RTN.
028000     MOVE TXB-ID              TO TBLB-ID         (TABLE-B-COUNT).
028100     MOVE TXB-AMOUNT          TO TBLB-AMOUNT     (TABLE-B-COUNT).
028200     MOVE TXB-TIMESTAMP-NUM   TO TBLB-TIMESTAMP  (TABLE-B-COUNT).
028300     MOVE TXB-RAW-PAYLOAD     TO TBLB-RAW-PAYLOAD(TABLE-B-COUNT).
028400     PERFORM 920-READ-SOURCE-B THRU 920-EXIT.
028500 115-EXIT.
028600     EXIT.
028700
029400 200-SORT-SOURCE-A-TABLE.
029500     CALL 'RECXSORT' USING TABLE-A-COUNT, TABLE-A-ROW.
029600 200-EXIT.
029700     EXIT.
029800
029900 210-SORT-SOURCE-B-TABLE.
030000     CALL 'RECXSORT' USING TABLE-B-COUNT, TABLE-B-ROW.
030100 210-EXIT.
030200     EXIT.
030300
031000 300-MATCH-LOOP.
031100     PERFORM 305-COMPARE-CURRENT-PAIR THRU 305-EXIT
031200         UNTIL TBL-A-CSR > TABLE-A-COUNT
031300            OR TBL-B-CSR > TABLE-B-COUNT.
031400     IF TBL-A-CSR > TABLE-A-COUNT
031500        PERFORM 350-DRAIN-SOURCE-B-REMAINDER THRU 350-EXIT.
031600     IF TBL-B-CSR > TABLE-B-COUNT
031700        PERFORM 340-DRAIN-SOURCE-A-REMAINDER THRU 340-EXIT.
031800 300-EXIT.
031900     EXIT.
032000
032100 305-COMPARE-CURRENT-PAIR.
032200     PERFORM 310-CHECK-EXACT-ID-MATCH THRU 310-EXIT.
032300     IF ID-MATCH-FOUND
032400        PERFORM 360-EMIT-ID-MATCH-RESULT THRU 360-EXIT
032500        GO TO 305-EXIT.
032600     PERFORM 320-CHECK-TOLERANCE-MATCH THRU 320-EXIT.
032700     IF TOL-MATCH-FOUND
032800        PERFORM 365-EMIT-TOLERANCE-MATCH THRU 365-EXIT
032900        GO TO 305-EXIT.
033000     PERFORM 330-ADVANCE-ON-NO-MATCH THRU 330-EXIT.
033100 305-EXIT.
033200     EXIT.
033300
033400 310-CHECK-EXACT-ID-MATCH.
033500*    R1 -- EXACT-ID TAKES PRIORITY OVER TOLERANCE.  R6 -- REPEATED
033600*    IDS ON ONE SIDE ARE NOT DETECTED (REQ 5820/8102 ABOVE).
034100     IF TBLA-ID (TBL-A-CSR) = TBLB-ID (TBL-B-CSR)
034200        MOVE 'YES' TO WS-ID-MATCH-SW
034300     ELSE
034400        MOVE 'NO ' TO WS-ID-MATCH-SW.
034500 310-EXIT.
034600     EXIT.
034700
034800 320-CHECK-TOLERANCE-MATCH.
034900*    R2/R3 -- MATCH ONLY WHEN BOTH SECONDS-APART AND AMOUNT-APART
035000*    ARE WITHIN TOLERANCE.  TIME-CLOSENESS ALONE NEVER MATCHES.
035300     MOVE TBLA-TS-DATE-DT (TBL-A-CSR) TO WS-EPOCH-DATE-IN.
035400     MOVE TBLA-TS-TIME-DT (TBL-A-CSR) TO WS-EPOCH-TIME-IN.
035500     PERFORM 950-COMPUTE-EPOCH-SECONDS THRU 950-EXIT.
035600     MOVE WS-EPOCH-RESULT TO WS-SECONDS-A.
035700     MOVE TBLB-TS-DATE-DT (TBL-B-CSR) TO WS-EPOCH-DATE-IN.
035800     MOVE TBLB-TS-TIME-DT (TBL-B-CSR) TO WS-EPOCH-TIME-IN.
035900     PERFORM 950-COMPUTE-EPOCH-SECONDS THRU 950-EXIT.
036000     MOVE WS-EPOCH-RESULT TO WS-SECONDS-B.
036100     COMPUTE WS-SECONDS-DIFF = WS-SECONDS-A - WS-SECONDS-B.
036200     IF WS-SECONDS-DIFF < 0
036300        MULTIPLY WS-SECONDS-DIFF BY -1 GIVING WS-SECONDS-DIFF.
036400     COMPUTE WS-AMOUNT-DIFF =
036500             TBLA-AMOUNT (TBL-A-CSR) - TBLB-AMOUNT (TBL-B-CSR).
036600     IF WS-AMOUNT-DIFF < 0
036700        MULTIPLY WS-AMOUNT-DIFF BY -1 GIVING WS-AMOUNT-DIFF.
036800     IF WS-SECONDS-DIFF NOT > LK-TIMESTAMP-TOLERANCE
036900        AND WS-AMOUNT-DIFF NOT > LK-AMOUNT-TOLERANCE
037000        MOVE 'YES' TO WS-TOL-MATCH-SW
037100     ELSE
037200        MOVE 'NO ' TO WS-TOL-MATCH-SW.
037300 320-EXIT.
037400     EXIT.
037500
037600 330-ADVANCE-ON-NO-MATCH.
037700*    R4 -- THE EARLIER TIMESTAMP IS MISSING ON THE OTHER SIDE;
037800*    ONLY ITS CURSOR ADVANCES.  DEPENDS ON 200/210'S SORT.
038400     IF TBLA-TIMESTAMP (TBL-A-CSR) < TBLB-TIMESTAMP (TBL-B-CSR)
038500        MOVE 'MISSING-IN-SOURCE-B'    TO RCM-MATCH-TYPE
038600        MOVE TBLA-ID        (TBL-A-CSR) TO RCM-TXN-A-ID
038700        MOVE TBLA-AMOUNT    (TBL-A-CSR) TO RCM-TXN-A-AMOUNT
038800        MOVE TBLA-TIMESTAMP (TBL-A-CSR) TO RCM-TXN-A-TIMESTAMP
038900        MOVE SPACES TO RCM-TXN-B-ID
039000        MOVE ZERO   TO RCM-TXN-B-AMOUNT
039100        MOVE ZERO   TO RCM-TXN-B-TIMESTAMP
039200        PERFORM 750-WRITE-MATCH-RECORD THRU 750-EXIT
039300        ADD 1 TO TBL-A-CSR
039400     ELSE
039500        MOVE 'MISSING-IN-SOURCE-A'    TO RCM-MATCH-TYPE
039600        MOVE SPACES TO RCM-TXN-A-ID
039700        MOVE ZERO   TO RCM-TXN-A-AMOUNT
039800        MOVE ZERO   TO RCM-TXN-A-TIMESTAMP
039900        MOVE TBLB-ID        (TBL-B-CSR) TO RCM-TXN-B-ID
040000        MOVE TBLB-AMOUNT    (TBL-B-CSR) TO RCM-TXN-B-AMOUNT
040100        MOVE TBLB-TIMESTAMP (TBL-B-CSR) TO RCM-TXN-B-TIMESTAMP
040200        PERFORM 750-WRITE-MATCH-RECORD THRU 750-EXIT
040300        ADD 1 TO TBL-B-CSR.
040400 330-EXIT.
040500     EXIT.
040600
040700 340-DRAIN-SOURCE-A-REMAINDER.
040800*    R5 -- SOURCE B EXHAUSTED; REMAINDER OF A IS ALL MISSING-B.
041100     PERFORM 345-EMIT-DRAIN-A-ROW THRU 345-EXIT
041200         UNTIL TBL-A-CSR > TABLE-A-COUNT.
041300 340-EXIT.
041400     EXIT.
041500
041600 345-EMIT-DRAIN-A-ROW.
041700     MOVE 'MISSING-IN-SOURCE-B'        TO RCM-MATCH-TYPE.
041800     MOVE TBLA-ID        (TBL-A-CSR)   TO RCM-TXN-A-ID.
041900     MOVE TBLA-AMOUNT    (TBL-A-CSR)   TO RCM-TXN-A-AMOUNT.
042000     MOVE TBLA-TIMESTAMP (TBL-A-CSR)   TO RCM-TXN-A-TIMESTAMP.
042100     MOVE SPACES TO RCM-TXN-B-ID.
042200     MOVE ZERO   TO RCM-TXN-B-AMOUNT.
042300     MOVE ZERO   TO RCM-TXN-B-TIMESTAMP.
042400     PERFORM 750-WRITE-MATCH-RECORD THRU 750-EXIT.
042500     ADD 1 TO TBL-A-CSR.
042600 345-EXIT.
042700     EXIT.
042800
042900 350-DRAIN-SOURCE-B-REMAINDER.
043000*    R5 -- SOURCE A EXHAUSTED; REMAINDER OF B IS ALL MISSING-A.
043300     PERFORM 355-EMIT-DRAIN-B-ROW THRU 355-EXIT
043400         UNTIL TBL-B-CSR > TABLE-B-COUNT.
043500 350-EXIT.
043600     EXIT.
043700
043800 355-EMIT-DRAIN-B-ROW.
043900     MOVE 'MISSING-IN-SOURCE-A'        TO RCM-MATCH-TYPE.
044000     MOVE SPACES TO RCM-TXN-A-ID.
044100     MOVE ZERO   TO RCM-TXN-A-AMOUNT.
044200     MOVE ZERO   TO RCM-TXN-A-TIMESTAMP.
044300     MOVE TBLB-ID        (TBL-B-CSR)   TO RCM-TXN-B-ID.
044400     MOVE TBLB-AMOUNT    (TBL-B-CSR)   TO RCM-TXN-B-AMOUNT.
044500     MOVE TBLB-TIMESTAMP (TBL-B-CSR)   TO RCM-TXN-B-TIMESTAMP.
044600     PERFORM 750-WRITE-MATCH-RECORD THRU 750-EXIT.
044700     ADD 1 TO TBL-B-CSR.
044800 355-EXIT.
044900     EXIT.
045000
045100 360-EMIT-ID-MATCH-RESULT.
045200*    ID MATCHED (R1) -- R2 STILL DECIDES MATCHED VS MISMATCH.
045500     COMPUTE WS-AMOUNT-DIFF =
045600             TBLA-AMOUNT (TBL-A-CSR) - TBLB-AMOUNT (TBL-B-CSR).
045700     IF WS-AMOUNT-DIFF < 0
045800        MULTIPLY WS-AMOUNT-DIFF BY -1 GIVING WS-AMOUNT-DIFF.
045900     IF WS-AMOUNT-DIFF NOT > LK-AMOUNT-TOLERANCE
046000        MOVE 'MATCHED'         TO RCM-MATCH-TYPE
046100     ELSE
046200        MOVE 'AMOUNT-MISMATCH' TO RCM-MATCH-TYPE.
046300     PERFORM 370-FILL-BOTH-SIDES THRU 370-EXIT.
046400     PERFORM 750-WRITE-MATCH-RECORD THRU 750-EXIT.
046500     ADD 1 TO TBL-A-CSR.
046600     ADD 1 TO TBL-B-CSR.
046700 360-EXIT.
046800     EXIT.
046900
047000 365-EMIT-TOLERANCE-MATCH.
047100*    320 ALREADY CONFIRMED BOTH TOLERANCES -- ALWAYS A CLEAN MATCH.
047400     MOVE 'MATCHED' TO RCM-MATCH-TYPE.
047500     PERFORM 370-FILL-BOTH-SIDES THRU 370-EXIT.
047600     PERFORM 750-WRITE-MATCH-RECORD THRU 750-EXIT.
047700     ADD 1 TO TBL-A-CSR.
047800     ADD 1 TO TBL-B-CSR.
047900 365-EXIT.
048000     EXIT.
048100
048200 370-FILL-BOTH-SIDES.
048300     MOVE TBLA-ID        (TBL-A-CSR) TO RCM-TXN-A-ID.
048400     MOVE TBLA-AMOUNT    (TBL-A-CSR) TO RCM-TXN-A-AMOUNT.
048500     MOVE TBLA-TIMESTAMP (TBL-A-CSR) TO RCM-TXN-A-TIMESTAMP.
048600     MOVE TBLB-ID        (TBL-B-CSR) TO RCM-TXN-B-ID.
048700     MOVE TBLB-AMOUNT    (TBL-B-CSR) TO RCM-TXN-B-AMOUNT.
048800     MOVE TBLB-TIMESTAMP (TBL-B-CSR) TO RCM-TXN-B-TIMESTAMP.
048900 370-EXIT.
049000     EXIT.
049100
049300*  600 -- R7: ONE NESTED IF/ELSE BUMPS EXACTLY ONE COMP COUNTER.
049400*  DUPLICATE FALLS TO THE NO-OP ARM -- DEAD CODE PER R6.
050000 600-TALLY-MATCH-RESULT.
050100     IF RCM-IS-MATCHED
050200        ADD 1 TO WS-MATCHED-CT
050300     ELSE
050400     IF RCM-IS-MISSING-IN-A
050500        ADD 1 TO WS-MISSING-IN-A-CT
050600     ELSE
050700     IF RCM-IS-MISSING-IN-B
050800        ADD 1 TO WS-MISSING-IN-B-CT
050900     ELSE
051000     IF RCM-IS-AMOUNT-MISMATCH
051100        ADD 1 TO WS-AMOUNT-MISMATCH-CT.
051200 600-EXIT.
051300     EXIT.
051500
051700*  750/770 -- ONLY WRITERS OF RCM-RECORD AND JSM-RECORD (R6/R8:
051800*  NO PARAGRAPH EVER MOVES 'DUPLICATE' TO RCM-MATCH-TYPE).
052100 750-WRITE-MATCH-RECORD.
052200     WRITE RCM-RECORD.
052300     PERFORM 600-TALLY-MATCH-RESULT THRU 600-EXIT.
052400 750-EXIT.
052500     EXIT.
052600
052700 770-WRITE-JOB-SUMMARY.
052800     MOVE WS-MATCHED-CT           TO JSM-MATCHED-COUNT.
052900     MOVE WS-MISSING-IN-A-CT      TO JSM-MISSING-IN-A-COUNT.
053000     MOVE WS-MISSING-IN-B-CT      TO JSM-MISSING-IN-B-COUNT.
053100     MOVE WS-AMOUNT-MISMATCH-CT   TO JSM-AMOUNT-MISMATCH-COUNT.
053200     WRITE JSM-RECORD.
053300 770-EXIT.
053400     EXIT.
053500
053600 800-OPEN-FILES.
053700     OPEN INPUT  SOURCE-A-FILE
053800                 SOURCE-B-FILE
053900          OUTPUT RECONCILE-RESULTS-FILE
054000                 JOB-SUMMARY-FILE.
054100 800-EXIT.
054200     EXIT.
054300
054400 850-CLOSE-FILES.
054500     CLOSE SOURCE-A-FILE
054600           SOURCE-B-FILE
054700           RECONCILE-RESULTS-FILE
054800           JOB-SUMMARY-FILE.
054900 850-EXIT.
055000     EXIT.
055100
055200 910-READ-SOURCE-A.
055300     READ SOURCE-A-FILE
055400         AT END MOVE 'YES' TO WS-EOF-SOURCE-A-SW
055500         GO TO 910-EXIT.
055600     MOVE 'NO ' TO WS-EOF-SOURCE-A-SW.
055700 910-EXIT.
055800     EXIT.
055900
056000 920-READ-SOURCE-B.
056100     READ SOURCE-B-FILE
056200         AT END MOVE 'YES' TO WS-EOF-SOURCE-B-SW
056300         GO TO 920-EXIT.
056400     MOVE 'NO ' TO WS-EOF-SOURCE-B-SW.
056500 920-EXIT.
056600     EXIT.
056700
056900*  950 -- HAND-ROLLED GREGORIAN DAY COUNT, NO INTRINSIC FUNCTION.
057000*  LEAP-YEAR COUNT THROUGH YEAR N IS (N/4)-(N/100)+(N/400)
057100*  TRUNCATED DIVISION; WS-CUM-DAYS (RECXTAB) IS NON-LEAP
057200*  CUMULATIVE SO ONE DAY IS ADDED BELOW FOR MAR-DEC OF A LEAP YEAR.
058500 950-COMPUTE-EPOCH-SECONDS.
058600     SUBTRACT 1970 FROM WS-EPOCH-YEAR GIVING WS-EPOCH-YEARS-ELAPSED.
058700
058800     DIVIDE WS-EPOCH-YEAR BY 4   GIVING WS-EPOCH-TEMP1.
058900     DIVIDE WS-EPOCH-YEAR BY 100 GIVING WS-EPOCH-TEMP2.
059000     DIVIDE WS-EPOCH-YEAR BY 400 GIVING WS-EPOCH-TEMP3.
059100     COMPUTE WS-EPOCH-LEAP-CT-Y =
059200             WS-EPOCH-TEMP1 - WS-EPOCH-TEMP2 + WS-EPOCH-TEMP3.
059300     SUBTRACT 1 FROM WS-EPOCH-LEAP-CT-Y.
059400
059500     DIVIDE 1969 BY 4   GIVING WS-EPOCH-TEMP1.
059600     DIVIDE 1969 BY 100 GIVING WS-EPOCH-TEMP2.
059700     DIVIDE 1969 BY 400 GIVING WS-EPOCH-TEMP3.
059800     COMPUTE WS-EPOCH-LEAP-CT-BASE =
059900             WS-EPOCH-TEMP1 - WS-EPOCH-TEMP2 + WS-EPOCH-TEMP3.
060000
060100     COMPUTE WS-EPOCH-LEAP-DIFF =
060200             WS-EPOCH-LEAP-CT-Y - WS-EPOCH-LEAP-CT-BASE.
060300
060400     COMPUTE WS-EPOCH-DAY-COUNT =
060500             (WS-EPOCH-YEARS-ELAPSED * 365) + WS-EPOCH-LEAP-DIFF
060600           + WS-CUM-DAYS (WS-EPOCH-MONTH) + (WS-EPOCH-DAY - 1).
060700
060800     IF WS-EPOCH-MONTH > 2
060900        DIVIDE WS-EPOCH-YEAR BY 4 GIVING WS-EPOCH-TEMP1
061000                                  REMAINDER WS-EPOCH-TEMP2
061100        IF WS-EPOCH-TEMP2 = 0
061200           DIVIDE WS-EPOCH-YEAR BY 100 GIVING WS-EPOCH-TEMP1
061300                                       REMAINDER WS-EPOCH-TEMP3
061400           IF WS-EPOCH-TEMP3 NOT = 0
061500              ADD 1 TO WS-EPOCH-DAY-COUNT
061600           ELSE
061700              DIVIDE WS-EPOCH-YEAR BY 400 GIVING WS-EPOCH-TEMP1
061800                                          REMAINDER WS-EPOCH-TEMP3
061900              IF WS-EPOCH-TEMP3 = 0
062000                 ADD 1 TO WS-EPOCH-DAY-COUNT.
062100
062200     COMPUTE WS-EPOCH-RESULT =
062300             (WS-EPOCH-DAY-COUNT * 86400)
062400           + (WS-EPOCH-HOUR   * 3600)
062500           + (WS-EPOCH-MINUTE * 60)
062600           + WS-EPOCH-SECOND.
062700 950-EXIT.
062800     EXIT.
062900
063100*  999 -- HARD-ERROR TRAIL, PATTERNED ON THE SHOP-STANDARD
063150*  PARA-NAME/ABEND-REASON ABEND CONVENTION (SEE RECXABN COPYBOOK).
063700 999-ABEND-RTN.
063800     DISPLAY '*** ABNORMAL END OF JOB - RECONCIL ***' UPON CONSOLE.
063900     DISPLAY PARA-NAME     UPON CONSOLE.
064000     DISPLAY ABEND-REASON  UPON CONSOLE.
064100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064200     DIVIDE ZERO-VAL INTO ONE-VAL.
064300 999-EXIT.
064400     EXIT.
