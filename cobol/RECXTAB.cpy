000100******************************************************************
000200*                                                                *
000300*   RECXTAB  --  IN-MEMORY RECONCILIATION WORK TABLES            *
000400*                                                                *
000500*   TABLE-A-ROW AND TABLE-B-ROW HOLD THE FULL SOURCE-A-FILE AND  *
000600*   SOURCE-B-FILE EXTRACTS AFTER 100/110-LOAD-SOURCE-x-TABLE     *
000700*   HAVE READ THEM IN, AND AFTER 200/210-SORT-SOURCE-x-TABLE     *
000800*   HAVE PUT EACH ONE IN ASCENDING TIMESTAMP ORDER.  300-MATCH-  *
000900*   LOOP THEN WALKS BOTH TABLES WITH THE TWO CURSORS TBL-A-CSR   *
001000*   AND TBL-B-CSR.                                               *
001100*                                                                *
001200*   5000 ROWS PER SIDE COVERS THE LARGEST NIGHTLY EXTRACT SEEN   *
001300*   TO DATE (REQ 6031) -- RAISE BOTH OCCURS CLAUSES TOGETHER IF  *
001400*   VOLUME GROWS, AND RESIZE TBL-A-CSR/TBL-B-CSR/TABLE-x-COUNT   *
001500*   IF IT EVER TOPS 9999.                                        *
001600*                                                                *
001700*   HISTORY                                                     *
001800*   ----------------------------------------------------------- *
001900*   09/14/89  RFM  ORIGINAL WORK-TABLE COPYBOOK, PHASE 1         *
002000*   02/03/01  DRK  WIDENED TBLA-ID/TBLB-ID TO X(20)              *
002100*   08/19/09  RFM  RAISED TABLE SIZE 2000 TO 5000 PER REQ 6031   *
002200******************************************************************
002300 01  TABLE-A-AREA.
002400     05  TABLE-A-COUNT             PIC S9(4) COMP VALUE ZERO.
002500     05  TABLE-A-ROW OCCURS 5000 TIMES.
002600         10  TBLA-ID               PIC X(20).
002700         10  TBLA-AMOUNT           PIC S9(9)V99.
002800         10  TBLA-TIMESTAMP        PIC 9(14).
002900         10  TBLA-RAW-PAYLOAD      PIC X(80).
003000
003100 01  TABLE-A-ROW-ALT REDEFINES TABLE-A-AREA.
003200     05  FILLER                    PIC S9(4) COMP.
003300     05  TABLE-A-ROW-DT OCCURS 5000 TIMES.
003400         10  TBLA-ID-DT            PIC X(20).
003500         10  TBLA-AMOUNT-DT        PIC S9(9)V99.
003600         10  TBLA-TS-DATE-DT       PIC 9(08).
003700         10  TBLA-TS-TIME-DT       PIC 9(06).
003800         10  TBLA-RAW-PAYLOAD-DT   PIC X(80).
003900
004000 01  TABLE-B-AREA.
004100     05  TABLE-B-COUNT             PIC S9(4) COMP VALUE ZERO.
004200     05  TABLE-B-ROW OCCURS 5000 TIMES.
004300         10  TBLB-ID               PIC X(20).
004400         10  TBLB-AMOUNT           PIC S9(9)V99.
004500         10  TBLB-TIMESTAMP        PIC 9(14).
004600         10  TBLB-RAW-PAYLOAD      PIC X(80).
004700
004800 01  TABLE-B-ROW-ALT REDEFINES TABLE-B-AREA.
004900     05  FILLER                    PIC S9(4) COMP.
005000     05  TABLE-B-ROW-DT OCCURS 5000 TIMES.
005100         10  TBLB-ID-DT            PIC X(20).
005200         10  TBLB-AMOUNT-DT        PIC S9(9)V99.
005300         10  TBLB-TS-DATE-DT       PIC 9(08).
005400         10  TBLB-TS-TIME-DT       PIC 9(06).
005500         10  TBLB-RAW-PAYLOAD-DT   PIC X(80).
005600
005700 01  TABLE-CURSORS.
005800     05  TBL-A-CSR                 PIC S9(4) COMP VALUE ZERO.
005900     05  TBL-B-CSR                 PIC S9(4) COMP VALUE ZERO.
006000
006100*  CUMULATIVE DAYS-BEFORE-MONTH TABLE, USED BY 950-COMPUTE-
006200*  EPOCH-SECONDS TO TURN A YYYYMMDD INTO A DAY COUNT WITHOUT
006300*  RELYING ON AN INTRINSIC FUNCTION.  FEB IS CARRIED AT 31 DAYS
006400*  CUMULATIVE (I.E. NON-LEAP) -- THE LEAP DAY ITSELF IS ADDED
006500*  SEPARATELY IN 950-COMPUTE-EPOCH-SECONDS FOR MAR-DEC OF A
006600*  LEAP YEAR.
006700 01  WS-CUM-DAYS-TBL-W.
006800     05  FILLER                    PIC 9(03) VALUE 000.
006900     05  FILLER                    PIC 9(03) VALUE 031.
007000     05  FILLER                    PIC 9(03) VALUE 059.
007100     05  FILLER                    PIC 9(03) VALUE 090.
007200     05  FILLER                    PIC 9(03) VALUE 120.
007300     05  FILLER                    PIC 9(03) VALUE 151.
007400     05  FILLER                    PIC 9(03) VALUE 181.
007500     05  FILLER                    PIC 9(03) VALUE 212.
007600     05  FILLER                    PIC 9(03) VALUE 243.
007700     05  FILLER                    PIC 9(03) VALUE 273.
007800     05  FILLER                    PIC 9(03) VALUE 304.
007900     05  FILLER                    PIC 9(03) VALUE 334.
008000
008100 01  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-TBL-W.
008200     05  WS-CUM-DAYS               PIC 9(03) OCCURS 12 TIMES.
